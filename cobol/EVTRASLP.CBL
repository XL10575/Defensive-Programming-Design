000100******************************************************************
000200*    FECHA         : 14/03/1991
000300*    PROGRAMADOR   : ERICK DANIEL RAMIREZ DIVAS (ERDR)
000400*    APLICACION    : PROGRAMACION DE EVENTOS
000500*    PROGRAMA      : EVTRASLP
000600*    TIPO          : PROCESO BATCH
000700*    DESCRIPCION   : VALIDA EL LOTE DE EVENTOS DE CALENDARIO
000800*                    RECIBIDO DE PLANIFICACION, REPARA LOS
000900*                    RENGLONES QUE PUEDA Y DETECTA TRASLAPES
001000*                    ENTRE LOS EVENTOS YA VALIDADOS.
001100*    ARCHIVOS      : EVENTOS(ENTRADA), DIAGNOS/TRASLAPE(SALIDA)
001200*    PROGRAMA(S)   : NINGUNO (NO LLAMA SUBPROGRAMAS)
001300*    CANAL         : LOTE NOCTURNO - PLANIFICACION DE EVENTOS
001400******************************************************************

001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. EVTRASLP.
001700 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
001800 INSTALLATION. DEPTO DESARROLLO - PLANIFICACION DE EVENTOS.
001900 DATE-WRITTEN. 14/03/1991.
002000 DATE-COMPILED.
002100 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002200*-----------------------------------------------------------------
002300*    BITACORA DE CAMBIOS
002400*-----------------------------------------------------------------
002500*    FECHA       PROGRAMADOR  TICKET    DESCRIPCION
002600*    ----------  -----------  --------  ------------------------
002700*    14/03/1991  ERDR         EVT-0001  VERSION ORIGINAL. VALIDA
002800*                                       CONTEO Y RENGLONES DE
002900*                                       EVENTO, NO DETECTA
003000*                                       TRASLAPES AUN.
003100*    02/09/1991  ERDR         EVT-0014  SE AGREGA EL BARRIDO DE
003200*                                       TRASLAPES ENTRE EVENTOS
003300*                                       Y EL ARCHIVO TRASLAPE DE
003400*                                       SALIDA.
003500*    21/01/1992  ERDR         EVT-0033  SE CORRIGE EL RECORTE DE
003600*                                       DIAS FUERA DE RANGO
003700*                                       (1-366), NO RESPETABA EL
003800*                                       TOPE SUPERIOR.
003900*    11/06/1993  MGL          EVT-0058  SE AGREGA AVISO CUANDO
004000*                                       VIENEN MAS TOKENS DE LOS
004100*                                       ESPERADOS EN EL RENGLON
004200*                                       DE EVENTO.
004300*    30/11/1994  MGL          EVT-0071  SE AGREGA EL INTERCAMBIO
004400*                                       DE DIA INICIO/FIN CUANDO
004500*                                       VIENEN INVERTIDOS (NO SE
004600*                                       RECHAZAN).
004700*    05/05/1995  ERDR         EVT-0082  SE AGREGA LA CONCILIACION
004800*                                       DEL CONTADOR DECLARADO
004900*                                       CONTRA EL TOTAL REALMENTE
005000*                                       LEIDO.
005100*    19/02/1997  JCQ          EVT-0103  SE AGREGA RESUMEN DE
005200*                                       CIERRE CON TOTALES EN
005300*                                       CONSOLA.
005400*    30/09/1998  JCQ          EVT-0119  REVISION Y2K - LA FECHA
005500*                                       DE PROCESO AHORA SE TOMA
005600*                                       CON ANIO DE 4 POSICIONES,
005700*                                       NINGUN CAMPO DE FECHA DE
005800*                                       ESTE PROGRAMA USABA ANIO
005900*                                       DE 2 POSICIONES PERO SE
006000*                                       DEJA CONSTANCIA DE LA
006100*                                       REVISION.
006200*    17/08/2001  HBM          EVT-0144  SE ROBUSTECE LA
006300*                                       VALIDACION DE CADENA
006400*                                       NUMERICA PARA QUE ACEPTE
006500*                                       SIGNO NEGATIVO EN LOS
006600*                                       DIAS DE EVENTO.
006700*    04/04/2006  HBM          EVT-0170  MANTENIMIENTO MENOR, SIN
006800*                                       CAMBIO DE LOGICA DE
006900*                                       NEGOCIO.
007000*    12/03/2008  JCQ          EVT-0183  EL RENGLON REG-TRASLAPE
007100*                                       ESTABA DECLARADO DENTRO
007200*                                       DE LA FD DIAGNOS (VIA EL
007300*                                       COPY EVMMSG), POR LO QUE
007400*                                       510-ESCRIBE-TRASLAPE
007500*                                       GRABABA LOS TRASLAPES EN
007600*                                       LA BITACORA DE DIAGNOS Y
007700*                                       EL ARCHIVO TRASLAPE
007800*                                       QUEDABA SIEMPRE VACIO. SE
007900*                                       PASA REG-TRASLAPE A LA FD
008000*                                       TRASLAPE (SE QUITA EL
008100*                                       RENGLON MUERTO REG-
008200*                                       TRASLAPE-FD) Y SE QUITAN
008300*                                       LOS ASSIGN UT- QUE NO SE
008400*                                       USAN EN OTROS PROGRAMAS
008500*                                       DEL DEPARTAMENTO.
008600*    09/07/2009  HBM          EVT-0191  320-VALIDA-CONTADOR Y
008700*                                       340-EXTRAE-TOKENS
008800*                                       HACIAN UNSTRING SOBRE
008900*                                       EL RENGLON SIN RECORTAR
009000*                                       LOS ESPACIOS DE LA
009100*                                       IZQUIERDA. UN RENGLON
009200*                                       CON ESPACIOS AL INICIO
009300*                                       PRODUCIA UN PRIMER
009400*                                       TOKEN VACIO (EL
009500*                                       CONTADOR SE REPORTABA
009600*                                       COMO NO NUMERICO Y EL
009700*                                       RENGLON DE EVENTO
009800*                                       PERDIA EL DIA DE FIN
009900*                                       REAL). SE AGREGA EL
010000*                                       RECORTE POR LA
010100*                                       IZQUIERDA EN 305-LEE-
010200*                                       RENGLON (PARRAFOS
010300*                                       307/308/309/310),
010400*                                       ANTES DE QUE CUALQUIER
010500*                                       OTRO PARRAFO TOQUE
010600*                                       WKS-LINEA-TEXTO.
010700*    22/05/2013  JCQ          EVT-0201  305-LEE-RENGLON NO
010800*                                       INCREMENTABA EL CONTADOR
010900*                                       DE RENGLONES LEIDOS
011000*                                       CUANDO EL RENGLON VENIA
011100*                                       VACIO, POR LO QUE EL
011200*                                       RESUMEN DE CIERRE PODIA
011300*                                       SUBCONTAR. SE CORRIGE PARA
011400*                                       QUE EL CONTADOR SE
011500*                                       INCREMENTE SIEMPRE QUE SE
011600*                                       LEYO UN RENGLON, SIN
011700*                                       IMPORTAR SU CONTENIDO.
011800*    08/11/2016  HBM          EVT-0217  SE AMPLIAN LOS
011900*                                       COMENTARIOS DE ESTE
012000*                                       PROGRAMA Y DE LOS COPY
012100*                                       EVMTAB/EVMMSG, A PEDIDO
012200*                                       DE AUDITORIA INTERNA, QUE
012300*                                       SOLICITO DOCUMENTACION MAS
012400*                                       DETALLADA PARA TODO
012500*                                       PROGRAMA QUE TOQUE DATOS
012600*                                       DE PLANIFICACION DE
012700*                                       EVENTOS. SIN CAMBIO DE
012800*                                       LOGICA DE NEGOCIO.
012900*-----------------------------------------------------------------

013000 ENVIRONMENT DIVISION.
013100 CONFIGURATION SECTION.
013200 SOURCE-COMPUTER. IBM-370.
013300 OBJECT-COMPUTER. IBM-370.
013400 SPECIAL-NAMES.
013500*    C01 SE DEJA DECLARADO POR NORMA DEL DEPARTAMENTO, AUNQUE
013600*    ESTE PROGRAMA NO IMPRIME REPORTE CON SALTO DE FORMA.
013700     C01 IS TOP-OF-FORM
013800*    LAS DOS CLASES DE ABAJO LAS USA 700-EVALUA-CADENA-
013900*    NUMERICA PARA RECONOCER DIGITOS Y SIGNO SIN FUNCIONES
014000*    INTRINSECAS.
014100     CLASS DIGITOS   IS '0123456789'
014200     CLASS SIGNO-NUM IS '+-'.
014300 INPUT-OUTPUT SECTION.
014400 FILE-CONTROL.
014500*    ARCHIVO DE ENTRADA: LOTE DE EVENTOS DE CALENDARIO.
014600     SELECT EVENTOS  ASSIGN TO EVENTOS
014700         ORGANIZATION IS LINE SEQUENTIAL
014800         FILE STATUS IS FS-EVENTOS.
014900*    ARCHIVO DE SALIDA: BITACORA DE ERRORES Y AVISOS.
015000     SELECT DIAGNOS  ASSIGN TO DIAGNOS
015100         ORGANIZATION IS LINE SEQUENTIAL
015200         FILE STATUS IS FS-DIAGNOS.
015300*    ARCHIVO DE SALIDA: PARES DE EVENTOS TRASLAPADOS. SOLO SE
015400*    ABRE Y SE GRABA SI LA VALIDACION NO DEJO ERRORES.
015500     SELECT TRASLAPE ASSIGN TO TRASLAPE
015600         ORGANIZATION IS LINE SEQUENTIAL
015700         FILE STATUS IS FS-TRASLAPE.

015800 DATA DIVISION.
015900 FILE SECTION.
016000* ARCHIVO DE ENTRADA - LOTE DE EVENTOS DE CALENDARIO.
016100* PRIMER RENGLON ES EL CONTADOR, LOS DEMAS SON PARES
016200* DIA-INICIO / DIA-FIN SEPARADOS POR ESPACIOS.
016300 FD  EVENTOS
016400     LABEL RECORDS ARE STANDARD.
016500 01  REG-LINEA-ENTRADA.
016600*    RENGLON CRUDO, TAL COMO LLEGA DEL ARCHIVO; EL RECORTE
016700*    POR LA IZQUIERDA SE HACE DESPUES, SOBRE LA COPIA EN
016800*    WKS-LINEA-TEXTO (VER 305-LEE-RENGLON/307-RECORTA-
016900*    RENGLON).
017000     03  RLE-TEXTO               PIC X(80).
017100     03  FILLER                  PIC X(01).

017200* ARCHIVO DE SALIDA - BITACORA DE ERRORES Y AVISOS.
017300 FD  DIAGNOS
017400     LABEL RECORDS ARE STANDARD.
017500 COPY EVMMSG.

017600* ARCHIVO DE SALIDA - TRASLAPES DETECTADOS ENTRE EVENTOS.  EL
017700* RENGLON VA DIRECTO AQUI (NO EN COPY) PORQUE LE PERTENECE A
017800* ESTA FD, NO A LA FD DIAGNOS.
017900 FD  TRASLAPE
018000     LABEL RECORDS ARE STANDARD.
018100 01  REG-TRASLAPE.
018200*    INDICE I: POSICION (1-BASADA) DEL PRIMER EVENTO DEL
018300*    PAR TRASLAPADO DENTRO DE WKS-TABLA-EVENTOS.
018400     03  RTR-INDICE-I            PIC 9(03).
018500     03  FILLER                  PIC X(01) VALUE SPACE.
018600*    DIAS INICIO/FIN DEL EVENTO I, YA VALIDADOS.
018700     03  RTR-INICIO-I            PIC 9(03).
018800     03  FILLER                  PIC X(01) VALUE SPACE.
018900     03  RTR-FIN-I               PIC 9(03).
019000     03  FILLER                  PIC X(01) VALUE SPACE.
019100*    INDICE J: POSICION DEL SEGUNDO EVENTO DEL PAR;
019200*    SIEMPRE MAYOR QUE EL INDICE I, POR COMO BARRE
019300*    500-DETECTA-TRASLAPES.
019400     03  RTR-INDICE-J            PIC 9(03).
019500     03  FILLER                  PIC X(01) VALUE SPACE.
019600*    DIAS INICIO/FIN DEL EVENTO J.
019700     03  RTR-INICIO-J            PIC 9(03).
019800     03  FILLER                  PIC X(01) VALUE SPACE.
019900     03  RTR-FIN-J               PIC 9(03).
020000     03  FILLER                  PIC X(01) VALUE SPACE.
020100*    TEXTO DEL MENSAJE, ARMADO EN 510-ESCRIBE-TRASLAPE.
020200     03  RTR-TEXTO               PIC X(80).

020300 WORKING-STORAGE SECTION.
020400*-----------------------------------------------------------
020500*    REGLAS DE NEGOCIO VIGENTES EN ESTA VERSION (RESUMEN
020600*    PARA QUIEN DE MANTENIMIENTO NO QUIERA LEER TODOS LOS
020700*    PARRAFOS):
020800*    - RENGLON 1 = CONTADOR DE EVENTOS DECLARADO.  SI NO ES
020900*      ENTERO, NO SE LEE NINGUN EVENTO.  SI ES NEGATIVO, ES
021000*      ERROR PERO SE SIGUE LEYENDO.
021100*    - CADA RENGLON DE EVENTO TRAE DIA-INICIO Y DIA-FIN.  SE
021200*      RECORTAN AL RANGO 1-366 Y, SI VIENEN INVERTIDOS, SE
021300*      INTERCAMBIAN; NUNCA SE RECHAZAN POR ESO SOLO.
021400*    - EL CONTADOR DECLARADO SE CONCILIA CONTRA EL TOTAL
021500*      REALMENTE VALIDADO AL FINAL DE LA LECTURA.
021600*    - EL BARRIDO DE TRASLAPES SOLO CORRE SI NO HUBO NINGUN
021700*      ERROR; DOS EVENTOS SE TRASLAPAN SI SUS RANGOS DE DIAS
021800*      SE TOCAN EN AL MENOS UN DIA (INTERVALO CERRADO).
021900*-----------------------------------------------------------
022000* INDICADORES DE ESTADO DE ARCHIVO, REVISADOS DESPUES DE
022100* CADA OPEN/READ/WRITE/CLOSE, SEGUN NORMA DEL DEPARTAMENTO.
022200 01  WKS-ESTADOS-ARCHIVO.
022300*    CERO ES EXITO; CUALQUIER OTRO VALOR DETIENE EL LOTE EN
022400*    EL PARRAFO QUE HIZO EL OPEN/WRITE CORRESPONDIENTE.
022500     03  FS-EVENTOS              PIC 9(02) VALUE ZEROES.
022600     03  FS-DIAGNOS              PIC 9(02) VALUE ZEROES.
022700     03  FS-TRASLAPE             PIC 9(02) VALUE ZEROES.
022800     03  FILLER                  PIC X(02).

022900* LONGITUD SIGNIFICATIVA DEL RENGLON DE ENTRADA EN TURNO,
023000* SUELTA A NIVEL 77 AL ESTILO DE JM47ADM.
023100 77  WKS-LINEA-LONGITUD          PIC 9(02) COMP VALUE 0.

023200* AREA DE TRABAJO PARA EL RENGLON DE ENTRADA YA LEIDO.  LOS
023300* CAMPOS WKS-LINEA-INICIO/LARGO/K/ORIGEN SON DEL RECORTE DE
023400* BLANCOS A LA IZQUIERDA (VER 307-RECORTA-RENGLON, TICKET
023500* EVT-0191) Y NO SE USAN FUERA DE ESE PARRAFO.
023600 01  WKS-LINEA.
023700     03  WKS-LINEA-TEXTO         PIC X(80) VALUE SPACES.
023800     03  WKS-LINEA-INICIO        PIC 9(02) COMP VALUE 0.
023900     03  WKS-LINEA-LARGO         PIC 9(02) COMP VALUE 0.
024000     03  WKS-LINEA-K             PIC 9(02) COMP VALUE 0.
024100     03  WKS-LINEA-ORIGEN        PIC 9(02) COMP VALUE 0.
024200     03  FILLER                  PIC X(02).

024300 COPY EVMTAB.

024400* LITERALES DE MENSAJE, FIJOS EN ESTA VERSION DEL PROGRAMA.
024500 01  WKS-LITERALES.
024600*    LOS DOS LITERALES DE SEVERIDAD SE CENTRALIZAN AQUI
024700*    PARA QUE 600-EMITE-ERROR Y 610-EMITE-AVISO NO
024800*    REPITAN LA CONSTANTE CADA UNO POR SU LADO.
024900     03  LIT-SEVERIDAD-ERROR     PIC X(07) VALUE 'ERROR'.
025000     03  LIT-SEVERIDAD-AVISO     PIC X(07) VALUE 'WARNING'.
025100     03  FILLER                  PIC X(04).

025200* TEXTO DEL MENSAJE EN CONSTRUCCION, ANTES DE GRABARLO EN
025300* EL ARCHIVO DIAGNOS POR MEDIO DE 600/610.
025400 01  WKS-MSJ-TEXTO               PIC X(120) VALUE SPACES.

025500* CAMPOS EDITADOS PARA ARMAR EL TEXTO DE LOS MENSAJES DE
025600* DIAGNOSTICO Y DE TRASLAPE (ESTILO DE REPORTE FIJO, SIN
025700* SUPRESION DE CEROS SALVO DONDE SE INDICA).
025800 01  WKS-CAMPOS-EDITADOS.
025900*    ED-VALOR-1..4 SON DE USO GENERAL: CADA PARRAFO QUE LOS
026000*    NECESITA LOS LLENA DE NUEVO ANTES DE ARMAR SU PROPIO
026100*    MENSAJE, ASI QUE NO GUARDAN NINGUN VALOR ENTRE PARRAFOS.
026200     03  ED-VALOR-1              PIC -(4)9.
026300     03  ED-VALOR-2              PIC -(4)9.
026400     03  ED-VALOR-3              PIC -(4)9.
026500     03  ED-VALOR-4              PIC -(4)9.
026600*    CANTIDAD DE TOKENS ENCONTRADOS EN EL RENGLON DE EVENTO,
026700*    SOLO PARA EL MENSAJE DE 332-EVALUA-RENGLON.
026800     03  ED-NUM-TOKENS           PIC Z9.
026900     03  FILLER                  PIC X(03).

027000 PROCEDURE DIVISION.
027100*-----------------------------------------------------------
027200*    NUMERACION DE PARRAFOS DE ESTE PROGRAMA:
027300*    100  PRINCIPAL (ORQUESTADOR)
027400*    200  INICIO DE PROCESO (ABRE ARCHIVOS)
027500*    300  VALIDACION DE ENTRADA (CONTADOR + EVENTOS)
027600*    500  BARRIDO DE TRASLAPES ENTRE EVENTOS
027700*    600/610  EMISORES DE DIAGNOSTICO (ERROR/AVISO)
027800*    700  RUTINA COMPARTIDA DE VALIDACION NUMERICA
027900*    900  CIERRE Y RESUMEN
028000*    LOS DEMAS NUMEROS SON DESCOMPOSICIONES INTERNAS DE
028100*    ESTOS MISMOS PARRAFOS, NO ETAPAS NUEVAS DEL LOTE.
028200*-----------------------------------------------------------
028300* PARRAFO PRINCIPAL - ORQUESTA LAS ETAPAS DEL LOTE: ABRE
028400* ARCHIVOS, VALIDA/REPARA LA ENTRADA, CONCILIA EL CONTEO Y,
028500* SOLO SI NO HUBO ERRORES, CORRE EL BARRIDO DE TRASLAPES.
028600 100-PRINCIPAL.
028700*    ABRE LOS ARCHIVOS DE ENTRADA Y DE DIAGNOSTICO.  EL
028800*    ARCHIVO TRASLAPE SE ABRE MAS ADELANTE, SOLO SI EN
028900*    REALIDAD HACE FALTA.
029000     PERFORM 200-INICIA-PROCESO THRU 200-INICIA-PROCESO-E.
029100*    LEE Y VALIDA/REPARA TODO EL LOTE DE EVENTOS, RENGLON
029200*    POR RENGLON, Y DEJA LA TABLA WKS-TABLA-EVENTOS LISTA
029300*    PARA EL BARRIDO DE TRASLAPES.
029400     PERFORM 300-VALIDA-ENTRADA THRU 300-VALIDA-ENTRADA-E.
029500*    REVISA SI EL CONTADOR DECLARADO EN EL RENGLON 1
029600*    COINCIDE CON LO QUE REALMENTE SE VALIDO.
029700     PERFORM 380-CONCILIA-CONTEO THRU 380-CONCILIA-CONTEO-E.
029800*    EL BARRIDO DE TRASLAPES SOLO CORRE SI LA VALIDACION
029900*    NO DEJO NINGUN ERROR PENDIENTE EN LA BITACORA; UN
030000*    AVISO NO LO DETIENE, SOLO UN ERROR.
030100     IF WKS-CONTADOR-ERRORES = 0
030200         PERFORM 500-DETECTA-TRASLAPES THRU
030300     500-DETECTA-TRASLAPES-E
030400     END-IF.
030500*    CIERRA TODO Y DEJA EL RESUMEN DE CONTADORES EN
030600*    CONSOLA (AGREGADO EN EL TICKET EVT-0103).
030700     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E.
030800     STOP RUN.
030900 100-PRINCIPAL-E.
031000     EXIT.

031100* ABRE LOS ARCHIVOS DE ENTRADA Y DE BITACORA DE DIAGNOSTICO.
031200* EL ARCHIVO TRASLAPE SE ABRE HASTA EL PARRAFO 500, YA QUE
031300* SOLO SE PRODUCE CUANDO LA VALIDACION NO REPORTO ERRORES.
031400 200-INICIA-PROCESO.
031500*    LA FECHA DE PROCESO SOLO SE DEJA EN CONSOLA; NINGUN
031600*    RENGLON DE SALIDA DE ESTE PROGRAMA LA INCLUYE (REVISION
031700*    Y2K DEL TICKET EVT-0119, ANIO DE 4 POSICIONES).
031800     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD.                 EVT0119
031900     DISPLAY 'EVTRASLP - FECHA DE PROCESO: ' WKS-FP-ANIO '/'
032000         WKS-FP-MES '/' WKS-FP-DIA.
032100*    SI EL ARCHIVO DE ENTRADA NO ABRE, NO TIENE CASO SEGUIR;
032200*    EL LOTE TERMINA AQUI MISMO, SIN TOCAR DIAGNOS.
032300     OPEN INPUT EVENTOS.
032400     IF FS-EVENTOS NOT = ZERO
032500         DISPLAY 'EVTRASLP - NO SE PUDO ABRIR EVENTOS, FS='
032600     FS-EVENTOS
032700         STOP RUN
032800     END-IF.
032900*    LA BITACORA DE DIAGNOSTICO SE ABRE DESDE AHORA; SE VA
033000*    LLENANDO CONFORME 600-EMITE-ERROR Y 610-EMITE-AVISO
033100*    DETECTAN PROBLEMAS, RENGLON POR RENGLON.
033200     OPEN OUTPUT DIAGNOS.
033300     IF FS-DIAGNOS NOT = ZERO
033400         DISPLAY 'EVTRASLP - NO SE PUDO ABRIR DIAGNOS, FS='
033500     FS-DIAGNOS
033600         STOP RUN
033700     END-IF.
033800 200-INICIA-PROCESO-E.
033900     EXIT.

034000* LEE EL RENGLON DEL CONTADOR DE EVENTOS (PRIMER RENGLON).
034100* SI NO HAY NI UN SOLO RENGLON EN EL ARCHIVO, EL LOTE SE
034200* DETIENE DE INMEDIATO, SIN PROCESAR EVENTOS.
034300 300-VALIDA-ENTRADA.
034400*    EL PRIMER RENGLON DEL ARCHIVO SIEMPRE ES EL CONTADOR;
034500*    AUN NO SE SABE SI EL ARCHIVO TRAE DATOS O VINO VACIO.
034600     PERFORM 305-LEE-RENGLON THRU 305-LEE-RENGLON-E.
034700     IF SI-FIN-ENTRADA
034800         MOVE SPACES TO WKS-MSJ-TEXTO
034900         STRING 'NO SE RECIBIERON DATOS DE ENTRADA' DELIMITED BY
035000     SIZE
035100             INTO WKS-MSJ-TEXTO
035200         PERFORM 600-EMITE-ERROR THRU 600-EMITE-ERROR-E
035300     ELSE
035400*        MARCA QUE SI HUBO RENGLON 1, PARA QUE 380-CONCILIA-
035500*        CONTEO SEPA QUE TIENE SENTIDO COMPARAR CONTADORES.
035600         SET SI-HUBO-PRIMERA-LINEA TO TRUE
035700         PERFORM 320-VALIDA-CONTADOR THRU 320-VALIDA-CONTADOR-E
035800*        SI EL RENGLON 1 NO ES ENTERO, EL LOTE NO INTENTA
035900*        LEER NINGUN RENGLON DE EVENTO.
036000         IF NOT SI-CONTADOR-NO-NUMERICO
036100             PERFORM 330-PROCESA-LINEA-EVENTO
036200                 THRU 330-PROCESA-LINEA-EVENTO-E
036300                 UNTIL SI-FIN-ENTRADA
036400         END-IF
036500     END-IF.
036600 300-VALIDA-ENTRADA-E.
036700     EXIT.

036800* LEE EL SIGUIENTE RENGLON DEL ARCHIVO EVENTOS Y LLEVA EL
036900* CONTEO DE RENGLONES LEIDOS Y EL NUMERO DE RENGLON ACTUAL.
037000* DESDE EL TICKET EVT-0191, EL RENGLON LEIDO SE RECORTA POR LA
037100* IZQUIERDA ANTES DE USARSE EN NINGUN OTRO PARRAFO (VER 307),
037200* PARA QUE NI EL RENGLON DEL CONTADOR (320) NI EL RENGLON DE
037300* EVENTO (340) ARRANQUEN CON UN TOKEN VACIO CUANDO VIENEN
037400* ESPACIOS DE SOBRA AL PRINCIPIO.
037500 305-LEE-RENGLON.
037600*    EL READ INTO DEJA EL RENGLON DIRECTO EN WKS-LINEA-TEXTO,
037700*    SIN PASAR POR REG-LINEA-ENTRADA; ASI LO PUEDE RECORTAR
037800*    307-RECORTA-RENGLON SIN TOCAR EL AREA DE LA FD.
037900     READ EVENTOS INTO WKS-LINEA-TEXTO
038000         AT END
038100             SET SI-FIN-ENTRADA TO TRUE
038200     END-READ.
038300*    EL NUMERO DE RENGLON Y EL TOTAL LEIDO SOLO SE LLEVAN SI
038400*    REALMENTE HUBO DATO QUE LEER.
038500     IF NOT SI-FIN-ENTRADA
038600         ADD 1 TO WKS-NUM-LINEA
038700         ADD 1 TO WKS-CONTADOR-LEIDAS
038800         PERFORM 307-RECORTA-RENGLON THRU 307-RECORTA-RENGLON-E
038900     END-IF.
039000 305-LEE-RENGLON-E.
039100     EXIT.

039200* RECORTA LOS ESPACIOS SOBRANTES A LA IZQUIERDA DE WKS-LINEA-
039300* TEXTO.  SIN ESTE RECORTE, UN UNSTRING ... DELIMITED BY ALL
039400* SPACE SOBRE UN RENGLON QUE EMPIEZA CON ESPACIOS PRODUCE UN
039500* PRIMER TOKEN VACIO (EL DELIMITADOR SE COLAPSA ENTRE TOKENS,
039600* NO AL PRINCIPIO DE LA CADENA), LO QUE HACIA QUE 320-VALIDA-
039700* CONTADOR REPORTARA "NO ES ENTERO VALIDO" Y QUE 332-EVALUA-
039800* RENGLON CONTARA UN TOKEN DE MAS Y DESCARTARA EL DIA DE FIN
039900* REAL (TICKET EVT-0191).  PRIMERO SE BUSCA LA POSICION DEL
040000* PRIMER CARACTER QUE NO SEA ESPACIO; SI NO ES LA POSICION 1,
040100* SE RECORRE EL RENGLON CARACTER POR CARACTER, DESPLAZANDO
040200* HACIA LA IZQUIERDA, Y SE RELLENA LA COLA CON ESPACIOS.
040300 307-RECORTA-RENGLON.
040400*    SE BUSCA LA POSICION DEL PRIMER CARACTER QUE NO SEA
040500*    ESPACIO.  SI EL RENGLON ESTA TODO EN BLANCO, WKS-LINEA-
040600*    INICIO TERMINA EN 81 Y NO HAY NADA QUE DESPLAZAR.
040700     MOVE 1 TO WKS-LINEA-INICIO.
040800     PERFORM 308-AVANZA-INICIO THRU 308-AVANZA-INICIO-E
040900         UNTIL WKS-LINEA-INICIO > 80
041000         OR WKS-LINEA-TEXTO (WKS-LINEA-INICIO:1) NOT = SPACE.
041100     IF WKS-LINEA-INICIO > 1 AND WKS-LINEA-INICIO <= 80
041200*        HAY QUE DESPLAZAR.  WKS-LINEA-LARGO ES CUANTOS
041300*        CARACTERES REALES QUEDAN DESDE EL INICIO HASTA LA
041400*        POSICION 80; SE COPIAN UNO A UNO A PARTIR DE LA
041500*        POSICION 1 Y LUEGO SE BLANQUEA LA COLA QUE QUEDA.
041600         COMPUTE WKS-LINEA-LARGO = 81 - WKS-LINEA-INICIO
041700         MOVE 1 TO WKS-LINEA-K
041800         PERFORM 309-DESPLAZA-CARACTER THRU
041900     309-DESPLAZA-CARACTER-E
042000             WKS-LINEA-LARGO TIMES
042100         PERFORM 310-BORRA-COLA THRU 310-BORRA-COLA-E
042200             UNTIL WKS-LINEA-K > 80
042300     END-IF.
042400 307-RECORTA-RENGLON-E.
042500     EXIT.
042600* AVANZA WKS-LINEA-INICIO MIENTRAS EL CARACTER EN ESA POSICION
042700* SEA UN ESPACIO.
042800 308-AVANZA-INICIO.
042900     ADD 1 TO WKS-LINEA-INICIO.
043000 308-AVANZA-INICIO-E.
043100     EXIT.
043200* COPIA UN CARACTER DE LA POSICION DE ORIGEN (INICIO + K - 1)
043300* A LA POSICION K Y AVANZA K.  SE EJECUTA EXACTAMENTE WKS-
043400* LINEA-LARGO VECES, ASI QUE LA POSICION DE ORIGEN SIEMPRE
043500* QUEDA ENTRE WKS-LINEA-INICIO Y 80.
043600 309-DESPLAZA-CARACTER.
043700     COMPUTE WKS-LINEA-ORIGEN = WKS-LINEA-INICIO + WKS-LINEA-K
043800         - 1.
043900     MOVE WKS-LINEA-TEXTO (WKS-LINEA-ORIGEN:1)
044000         TO WKS-LINEA-TEXTO (WKS-LINEA-K:1).
044100     ADD 1 TO WKS-LINEA-K.
044200 309-DESPLAZA-CARACTER-E.
044300     EXIT.
044400* BLANQUEA DESDE LA POSICION K (LA PRIMERA QUE QUEDO SIN DATO
044500* REAL DESPUES DEL DESPLAZAMIENTO) HASTA EL FINAL DEL RENGLON.
044600 310-BORRA-COLA.
044700     MOVE SPACE TO WKS-LINEA-TEXTO (WKS-LINEA-K:1).
044800     ADD 1 TO WKS-LINEA-K.
044900 310-BORRA-COLA-E.
045000     EXIT.

045100* VALIDA EL RENGLON 1 COMO EL CONTADOR DE EVENTOS.  SI NO ES
045200* ENTERO, EL CONTEO QUEDA INVALIDO Y NO SE LEE NINGUN EVENTO.
045300* SI ES ENTERO PERO NEGATIVO, SE REPORTA EL ERROR PERO SE
045400* SIGUE LEYENDO (RECUPERACION DE DATOS PARCIALES).
045500 320-VALIDA-CONTADOR.
045600*    EL RENGLON YA LLEGA RECORTADO POR LA IZQUIERDA (VER
045700*    307-RECORTA-RENGLON, TICKET EVT-0191), ASI QUE EL
045800*    PRIMER TOKEN NUNCA SALE VACIO POR ESPACIOS SOBRANTES
045900*    AL INICIO DEL RENGLON.
046000     UNSTRING WKS-LINEA-TEXTO DELIMITED BY ALL SPACE
046100         INTO WKS-VN-CADENA
046200         COUNT IN WKS-VN-LONGITUD.
046300     PERFORM 700-EVALUA-CADENA-NUMERICA THRU
046400     700-EVALUA-CADENA-NUMERICA-E.
046500     IF VN-ES-VALIDO
046600         MOVE WKS-VN-VALOR TO WKS-CONTADOR-DECLARADO
046700*        EL CONTADOR NEGATIVO NO DETIENE LA LECTURA DE
046800*        EVENTOS; SOLO SE DEJA CONSTANCIA DEL ERROR EN
046900*        LA BITACORA DE DIAGNOSTICO.
047000         IF WKS-CONTADOR-DECLARADO < 0
047100             MOVE SPACES TO WKS-MSJ-TEXTO
047200             STRING 'EL CONTADOR DE EVENTOS NO PUEDE SER NEGATIVO'
047300                 DELIMITED BY SIZE INTO WKS-MSJ-TEXTO
047400             PERFORM 600-EMITE-ERROR THRU 600-EMITE-ERROR-E
047500         END-IF
047600     ELSE
047700*        SI EL RENGLON 1 NO ES ENTERO, EL LOTE NO INTENTA
047800*        LEER NINGUN RENGLON DE EVENTO (VER 300-VALIDA-
047900*        ENTRADA).
048000         SET SI-CONTADOR-NO-NUMERICO TO TRUE
048100         MOVE SPACES TO WKS-MSJ-TEXTO
048200         STRING
048300     'EL PRIMER RENGLON NO ES UN ENTERO VALIDO PARA EL '
048400             'CONTADOR DE EVENTOS (' WKS-VN-ORIGINAL DELIMITED BY
048500     SPACE
048600             ')' DELIMITED BY SIZE INTO WKS-MSJ-TEXTO
048700         PERFORM 600-EMITE-ERROR THRU 600-EMITE-ERROR-E
048800     END-IF.
048900 320-VALIDA-CONTADOR-E.
049000     EXIT.

049100* CUERPO DEL CICLO DE LECTURA DE RENGLONES DE EVENTO (DEL
049200* SEGUNDO RENGLON EN ADELANTE).  LEE UN RENGLON Y, SI NO ES
049300* FIN DE ARCHIVO, LO MANDA A EVALUAR.
049400 330-PROCESA-LINEA-EVENTO.
049500     PERFORM 305-LEE-RENGLON THRU 305-LEE-RENGLON-E.
049600*    SOLO SE EVALUA EL RENGLON SI REALMENTE SE LEYO ALGO,
049700*    ES DECIR, SI NO SE LLEGO AL FINAL DEL ARCHIVO.
049800     IF NOT SI-FIN-ENTRADA
049900         PERFORM 332-EVALUA-RENGLON THRU 332-EVALUA-RENGLON-E
050000     END-IF.
050100 330-PROCESA-LINEA-EVENTO-E.
050200     EXIT.

050300* EVALUA UN RENGLON DE EVENTO: RENGLON VACIO, NUMERO DE
050400* TOKENS Y, SI PROCEDE, LOS DIAS DE INICIO Y FIN CRUDOS.
050500 332-EVALUA-RENGLON.
050600     PERFORM 345-CALCULA-LONGITUD THRU 345-CALCULA-LONGITUD-E.
050700*    UN RENGLON EN BLANCO EN UN LUGAR DONDE SE ESPERABA UN
050800*    EVENTO SE RECHAZA POR COMPLETO; NO SE CUENTA COMO
050900*    EVENTO VALIDADO NI SE VALIDAN DIAS.
051000     IF WKS-LINEA-LONGITUD = 0
051100         MOVE SPACES TO WKS-MSJ-TEXTO
051200         STRING 'RENGLON VACIO DONDE SE ESPERABA UN EVENTO'
051300             DELIMITED BY SIZE INTO WKS-MSJ-TEXTO
051400         PERFORM 600-EMITE-ERROR THRU 600-EMITE-ERROR-E
051500     ELSE
051600*        SE PARTE EL RENGLON EN TOKENS PARA SABER CUANTOS
051700*        NUMEROS TRAE ANTES DE VALIDARLOS UNO POR UNO.
051800         PERFORM 340-EXTRAE-TOKENS THRU 340-EXTRAE-TOKENS-E
051900*        MENOS DE 2 TOKENS ES UN RENGLON MAL FORMADO; SE
052000*        DESCARTA COMPLETO, SIN INTENTAR VALIDAR DIAS.
052100         IF WKS-NUM-TOKENS < 2
052200             MOVE WKS-NUM-TOKENS TO ED-NUM-TOKENS
052300             MOVE SPACES TO WKS-MSJ-TEXTO
052400             STRING
052500     'EVENTO MAL FORMADO, SE ESPERABAN 2 NUMEROS Y SE '
052600                 'ENCONTRARON ' ED-NUM-TOKENS DELIMITED BY SIZE
052700                 INTO WKS-MSJ-TEXTO
052800             PERFORM 600-EMITE-ERROR THRU 600-EMITE-ERROR-E
052900         ELSE
053000*            MAS DE 2 TOKENS NO ES FATAL; SOLO SE AVISA Y
053100*            SE SIGUE CON LOS PRIMEROS DOS NUMEROS.
053200             IF WKS-NUM-TOKENS > 2
053300                 MOVE SPACES TO WKS-MSJ-TEXTO
053400                 STRING
053500     'SE IGNORARON DATOS ADICIONALES DESPUES DE '
053600                     'LOS DOS NUMEROS (' WKS-LINEA-TEXTO
053700                     (1:WKS-LINEA-LONGITUD) ')' DELIMITED BY SIZE
053800                     INTO WKS-MSJ-TEXTO
053900                 PERFORM 610-EMITE-AVISO THRU 610-EMITE-AVISO-E
054000             END-IF
054100*            SE VALIDAN LOS DOS PRIMEROS TOKENS COMO DIAS
054200*            DE CALENDARIO, SIN IMPORTAR SI HUBO AVISO.
054300             PERFORM 350-VALIDA-DIAS-CRUDOS THRU
054400     350-VALIDA-DIAS-CRUDOS-E
054500         END-IF
054600     END-IF.
054700 332-EVALUA-RENGLON-E.
054800     EXIT.

054900* PARTE EL RENGLON DE EVENTO EN HASTA 3 TOKENS POR ESPACIOS.
055000 340-EXTRAE-TOKENS.
055100     MOVE SPACES TO WKS-TOK-1 WKS-TOK-2 WKS-TOK-3.
055200     MOVE 0 TO WKS-NUM-TOKENS.
055300*    IGUAL QUE EN 320-VALIDA-CONTADOR, EL RENGLON YA VIENE
055400*    RECORTADO POR LA IZQUIERDA (307-RECORTA-RENGLON), ASI
055500*    QUE EL PRIMER TOKEN CORRESPONDE AL DIA DE INICIO REAL
055600*    Y NO A UN HUECO DE ESPACIOS SOBRANTES (TICKET EVT-0191).
055700     UNSTRING WKS-LINEA-TEXTO DELIMITED BY ALL SPACE
055800         INTO WKS-TOK-1 WKS-TOK-2 WKS-TOK-3
055900         TALLYING IN WKS-NUM-TOKENS.
056000 340-EXTRAE-TOKENS-E.
056100     EXIT.

056200* CALCULA LA LONGITUD SIGNIFICATIVA DEL RENGLON (SIN LOS
056300* ESPACIOS SOBRANTES A LA DERECHA), RECORRIENDO DE ATRAS
056400* HACIA ADELANTE.  CERO SI EL RENGLON ESTA EN BLANCO.
056500 345-CALCULA-LONGITUD.
056600*    SE EMPIEZA EN LA POSICION 80 Y SE RETROCEDE MIENTRAS
056700*    HAYA ESPACIO; ESTO RECORTA LA COLA, NO LA CABEZA (LA
056800*    CABEZA YA LA RECORTO 307-RECORTA-RENGLON).
056900     MOVE 80 TO WKS-LINEA-LONGITUD.
057000     PERFORM 346-RECORTA-BLANCOS THRU 346-RECORTA-BLANCOS-E
057100         UNTIL WKS-LINEA-LONGITUD = 0
057200         OR WKS-LINEA-TEXTO (WKS-LINEA-LONGITUD:1) NOT = SPACE.
057300 345-CALCULA-LONGITUD-E.
057400     EXIT.
057500*    UN PASO DEL RETROCESO DE 345-CALCULA-LONGITUD.
057600 346-RECORTA-BLANCOS.
057700     SUBTRACT 1 FROM WKS-LINEA-LONGITUD.
057800 346-RECORTA-BLANCOS-E.
057900     EXIT.

058000* VALIDA QUE LOS DOS TOKENS SEAN ENTEROS.  SI ALGUNO NO LO
058100* ES, SE REPORTA EL ERROR Y EL RENGLON SE DESCARTA COMPLETO
058200* (NO SE APLICAN RECORTE NI INTERCAMBIO A UN RENGLON A MEDIAS).
058300 350-VALIDA-DIAS-CRUDOS.
058400     MOVE 0 TO WKS-DIA-INICIO-MALO.
058500     MOVE 0 TO WKS-DIA-FIN-MALO.
058600*    VALIDA EL PRIMER TOKEN (DIA DE INICIO) COMO ENTERO,
058700*    CON SIGNO OPCIONAL, USANDO LA RUTINA COMPARTIDA 700.
058800     MOVE WKS-TOK-1 TO WKS-VN-CADENA.
058900     PERFORM 700-EVALUA-CADENA-NUMERICA THRU
059000     700-EVALUA-CADENA-NUMERICA-E.
059100     IF VN-ES-VALIDO
059200         MOVE WKS-VN-VALOR TO WKS-RAW-INICIO
059300     ELSE
059400         SET DIA-INICIO-MALO TO TRUE
059500         MOVE SPACES TO WKS-MSJ-TEXTO
059600         STRING WKS-VN-ORIGINAL DELIMITED BY SPACE
059700             ' NO ES UN ENTERO VALIDO PARA EL DIA DE INICIO'
059800             DELIMITED BY SIZE INTO WKS-MSJ-TEXTO
059900         PERFORM 600-EMITE-ERROR THRU 600-EMITE-ERROR-E
060000     END-IF.
060100*    VALIDA EL SEGUNDO TOKEN (DIA DE FIN) DE LA MISMA
060200*    MANERA, SIN IMPORTAR SI EL PRIMERO SALIO MALO.
060300     MOVE WKS-TOK-2 TO WKS-VN-CADENA.
060400     PERFORM 700-EVALUA-CADENA-NUMERICA THRU
060500     700-EVALUA-CADENA-NUMERICA-E.
060600     IF VN-ES-VALIDO
060700         MOVE WKS-VN-VALOR TO WKS-RAW-FIN
060800     ELSE
060900         SET DIA-FIN-MALO TO TRUE
061000         MOVE SPACES TO WKS-MSJ-TEXTO
061100         STRING WKS-VN-ORIGINAL DELIMITED BY SPACE
061200             ' NO ES UN ENTERO VALIDO PARA EL DIA DE FIN'
061300             DELIMITED BY SIZE INTO WKS-MSJ-TEXTO
061400         PERFORM 600-EMITE-ERROR THRU 600-EMITE-ERROR-E
061500     END-IF.
061600*    SOLO SE RECORTA EL RANGO, SE REVISA EL ORDEN Y SE
061700*    AGREGA EL EVENTO A LA TABLA SI LOS DOS DIAS
061800*    RESULTARON VALIDOS; UN RENGLON A MEDIAS NO SE
061900*    COMPLETA CON NINGUN VALOR INVENTADO.
062000     IF NOT DIA-INICIO-MALO AND NOT DIA-FIN-MALO
062100         PERFORM 360-VALIDA-RANGO-DIAS THRU
062200     360-VALIDA-RANGO-DIAS-E
062300         PERFORM 370-VALIDA-ORDEN-DIAS THRU
062400     370-VALIDA-ORDEN-DIAS-E
062500         PERFORM 390-AGREGA-EVENTO THRU 390-AGREGA-EVENTO-E
062600     END-IF.
062700 350-VALIDA-DIAS-CRUDOS-E.
062800     EXIT.

062900* RECORTA CADA DIA AL RANGO VALIDO 1-366 Y AVISA SI HUBO QUE
063000* AJUSTAR ALGUNO DE LOS DOS (CORREGIDO EN EL TICKET EVT-0033,
063100* NO RESPETABA EL TOPE SUPERIOR).
063200 360-VALIDA-RANGO-DIAS.                                           EVT0033
063300*    SE RESPALDAN LOS VALORES ORIGINALES ANTES DE TOCARLOS,
063400*    PARA PODER CITARLOS EN EL AVISO SI HACE FALTA AJUSTAR.
063500     MOVE WKS-RAW-INICIO TO WKS-ORIG-INICIO.
063600     MOVE WKS-RAW-FIN    TO WKS-ORIG-FIN.
063700     MOVE 0 TO WKS-NECESITA-AJUSTE.
063800*    EL DIA DE INICIO SE RECORTA POR AMBOS EXTREMOS DEL
063900*    CALENDARIO (1 A 366); CUALQUIERA DE LOS DOS RECORTES
064000*    PRENDE EL INDICADOR DE AJUSTE.
064100     IF WKS-RAW-INICIO < 1
064200         MOVE 1 TO WKS-RAW-INICIO
064300         MOVE 1 TO WKS-NECESITA-AJUSTE
064400     ELSE
064500         IF WKS-RAW-INICIO > 366
064600             MOVE 366 TO WKS-RAW-INICIO
064700             MOVE 1 TO WKS-NECESITA-AJUSTE
064800         END-IF
064900     END-IF.
065000*    EL DIA DE FIN SE RECORTA IGUAL, DE FORMA INDEPENDIENTE
065100*    DEL DIA DE INICIO (CORREGIDO EN EL TICKET EVT-0033, LA
065200*    VERSION ORIGINAL NO RESPETABA EL TOPE SUPERIOR 366).
065300     IF WKS-RAW-FIN < 1
065400         MOVE 1 TO WKS-RAW-FIN
065500         MOVE 1 TO WKS-NECESITA-AJUSTE
065600     ELSE
065700         IF WKS-RAW-FIN > 366
065800             MOVE 366 TO WKS-RAW-FIN
065900             MOVE 1 TO WKS-NECESITA-AJUSTE
066000         END-IF
066100     END-IF.
066200*    SOLO SE AVISA SI REALMENTE HUBO QUE MOVER ALGUN DIA; EL
066300*    AVISO CITA EL VALOR ORIGINAL Y EL YA AJUSTADO DE CADA
066400*    UNO DE LOS DOS DIAS.
066500     IF SE-NECESITA-AJUSTE
066600         MOVE WKS-ORIG-INICIO TO ED-VALOR-1
066700         MOVE WKS-RAW-INICIO  TO ED-VALOR-2
066800         MOVE WKS-ORIG-FIN    TO ED-VALOR-3
066900         MOVE WKS-RAW-FIN     TO ED-VALOR-4
067000         MOVE SPACES TO WKS-MSJ-TEXTO
067100         STRING 'DIAS DE EVENTO FUERA DE RANGO, AJUSTADOS ('
067200             ED-VALOR-1 DELIMITED BY SIZE '->' ED-VALOR-2
067300             DELIMITED BY SIZE ', ' ED-VALOR-3 DELIMITED BY SIZE
067400             '->' ED-VALOR-4 DELIMITED BY SIZE ')' DELIMITED BY
067500     SIZE
067600             INTO WKS-MSJ-TEXTO
067700         PERFORM 610-EMITE-AVISO THRU 610-EMITE-AVISO-E
067800     END-IF.
067900 360-VALIDA-RANGO-DIAS-E.
068000     EXIT.

068100* SI EL DIA DE INICIO (YA RECORTADO) QUEDA MAYOR QUE EL DIA
068200* DE FIN, SE INTERCAMBIAN (NO SE RECHAZA EL RENGLON).
068300 370-VALIDA-ORDEN-DIAS.                                           EVT0071
068400*    EL RECORTE DE RANGO (360) VA PRIMERO; EL INTERCAMBIO DE
068500*    ORDEN SE REVISA DESPUES, SOBRE LOS VALORES YA RECORTADOS
068600*    (ASI LO PIDE EL TICKET EVT-0071, QUE NO RECHAZA EL
068700*    RENGLON POR VENIR INVERTIDO).
068800     IF WKS-RAW-INICIO > WKS-RAW-FIN
068900         MOVE WKS-RAW-INICIO TO WKS-TEMP-DIA
069000         MOVE WKS-RAW-FIN    TO WKS-RAW-INICIO
069100         MOVE WKS-TEMP-DIA   TO WKS-RAW-FIN
069200         MOVE SPACES TO WKS-MSJ-TEXTO
069300         STRING 'EL DIA DE INICIO ES MAYOR QUE EL DIA DE FIN; SE '
069400             'INTERCAMBIAN LOS VALORES' DELIMITED BY SIZE
069500             INTO WKS-MSJ-TEXTO
069600         PERFORM 610-EMITE-AVISO THRU 610-EMITE-AVISO-E
069700     END-IF.
069800 370-VALIDA-ORDEN-DIAS-E.
069900     EXIT.

070000* AGREGA EL EVENTO YA VALIDADO A LA TABLA MAESTRA.  SI LA
070100* TABLA YA ESTA LLENA (366 EVENTOS), EL RENGLON SE IGNORA EN
070200* SILENCIO; NO HAY CALENDARIO CON MAS POSICIONES QUE ESAS.
070300 390-AGREGA-EVENTO.
070400*    NI EL DIA DE INICIO NI EL DE FIN SE GRABAN HASTA QUE SE
070500*    SABE QUE HAY ESPACIO LIBRE EN LA TABLA.
070600     IF WKS-CONTADOR-PARSEADO < 366
070700         ADD 1 TO WKS-CONTADOR-PARSEADO
070800         MOVE WKS-RAW-INICIO TO EVT-DIA-INICIO
070900     (WKS-CONTADOR-PARSEADO)
071000         MOVE WKS-RAW-FIN    TO EVT-DIA-FIN
071100     (WKS-CONTADOR-PARSEADO)
071200*        LA VISTA COMBINADA WKS-PD-INICIO/WKS-PD-FIN SE DEJA
071300*        ESCRITA SOLO PARA TRAZA DE CONTROL; LO QUE
071400*        REALMENTE QUEDA EN LA TABLA MAESTRA ES EVT-DIA-
071500*        INICIO/EVT-DIA-FIN DE LA ENTRADA QUE SE ACABA DE
071600*        OCUPAR.
071700         MOVE WKS-RAW-INICIO TO WKS-PD-INICIO
071800         MOVE WKS-RAW-FIN    TO WKS-PD-FIN
071900     END-IF.
072000 390-AGREGA-EVENTO-E.
072100     EXIT.

072200* CONCILIA EL CONTADOR DECLARADO EN EL RENGLON 1 CONTRA EL
072300* TOTAL DE EVENTOS REALMENTE VALIDADOS.  NO APLICA SI EL
072400* CONTADOR NO ERA NUMERICO (AHI NO HUBO NI LECTURA DE EVENTOS).
072500 380-CONCILIA-CONTEO.                                             EVT0082
072600*    SI EL RENGLON 1 NO ERA NUMERICO, NUNCA SE INTENTO LEER
072700*    EVENTOS (VER 300-VALIDA-ENTRADA), ASI QUE NO HAY NADA
072800*    QUE CONCILIAR AQUI.
072900     IF SI-HUBO-PRIMERA-LINEA AND NOT SI-CONTADOR-NO-NUMERICO
073000*        FALTAN EVENTOS RESPECTO DE LO DECLARADO: ESO SI ES
073100*        ERROR, PORQUE NO HAY DATO QUE INVENTAR PARA LOS
073200*        RENGLONES QUE NUNCA LLEGARON.
073300         IF WKS-CONTADOR-PARSEADO < WKS-CONTADOR-DECLARADO
073400             MOVE WKS-CONTADOR-DECLARADO TO ED-VALOR-1
073500             MOVE WKS-CONTADOR-PARSEADO  TO ED-VALOR-2
073600             MOVE SPACES TO WKS-MSJ-TEXTO
073700             STRING
073800     'EL TOTAL DE EVENTOS NO COINCIDE: SE ESPERABAN '
073900                 ED-VALOR-1 DELIMITED BY SIZE ' Y SE ENCONTRARON '
074000                 ED-VALOR-2 DELIMITED BY SIZE
074100     ' RENGLON(ES) DE EVENTO'
074200                 DELIMITED BY SIZE INTO WKS-MSJ-TEXTO
074300             PERFORM 600-EMITE-ERROR THRU 600-EMITE-ERROR-E
074400         ELSE
074500*            SOBRAN EVENTOS RESPECTO DE LO DECLARADO: SOLO
074600*            ES AVISO, TODOS LOS EVENTOS EXTRA YA SE
074700*            PROCESARON IGUAL QUE LOS DEMAS.
074800             IF WKS-CONTADOR-PARSEADO > WKS-CONTADOR-DECLARADO
074900                 MOVE WKS-CONTADOR-DECLARADO TO ED-VALOR-1
075000                 MOVE WKS-CONTADOR-PARSEADO  TO ED-VALOR-2
075100                 MOVE SPACES TO WKS-MSJ-TEXTO
075200                 STRING 'EL TOTAL DE EVENTOS NO COINCIDE: SE '
075300                     'ESPERABAN ' ED-VALOR-1 DELIMITED BY SIZE
075400                     ' Y SE ENCONTRARON ' ED-VALOR-2
075500                     DELIMITED BY SIZE
075600                     ' RENGLON(ES) DE EVENTO. SE PROCESAN'
075700                     ' LOS EVENTOS ADICIONALES.' DELIMITED BY SIZE
075800                     INTO WKS-MSJ-TEXTO
075900                 PERFORM 610-EMITE-AVISO THRU 610-EMITE-AVISO-E
076000             END-IF
076100         END-IF
076200     END-IF.
076300 380-CONCILIA-CONTEO-E.
076400     EXIT.

076500* BARRIDO DE TODOS LOS PARES DE EVENTOS (I, J) CON I MENOR
076600* QUE J, EN ORDEN ASCENDENTE, PARA DETECTAR TRASLAPES.  SOLO
076700* SE LLAMA CUANDO LA VALIDACION NO REPORTO ERRORES.
076800 500-DETECTA-TRASLAPES.                                           EVT0014
076900*    ESTE ARCHIVO SOLO SE ABRE AQUI, CUANDO YA SE SABE QUE
077000*    LA VALIDACION NO DEJO NINGUN ERROR PENDIENTE (VER EL
077100*    GUARDA EN 100-PRINCIPAL).
077200     OPEN OUTPUT TRASLAPE.
077300     IF FS-TRASLAPE NOT = ZERO
077400         DISPLAY 'EVTRASLP - NO SE PUDO ABRIR TRASLAPE, FS='
077500     FS-TRASLAPE
077600         STOP RUN
077700     END-IF.
077800     SET SI-TRASLAPE-ABIERTO TO TRUE.
077900*    EL BARRIDO EMPIEZA EN LA FILA 1 Y AVANZA HASTA LA FILA
078000*    ANTERIOR A LA ULTIMA; LA ULTIMA YA QUEDA CUBIERTA COMO
078100*    COLUMNA DE TODAS LAS FILAS ANTERIORES, ASI QUE NUNCA
078200*    HACE FALTA BARRERLA COMO FILA.
078300     MOVE 1 TO WKS-I.
078400     PERFORM 505-BARRE-FILA THRU 505-BARRE-FILA-E
078500         UNTIL WKS-I >= WKS-CONTADOR-PARSEADO.
078600 500-DETECTA-TRASLAPES-E.
078700     EXIT.

078800* RECORRE TODOS LOS J MAYORES QUE LA FILA I ACTUAL.
078900 505-BARRE-FILA.
079000*    LA COLUMNA SIEMPRE ARRANCA EN LA FILA SIGUIENTE A I,
079100*    PARA NO REPETIR NI INVERTIR NINGUN PAR YA COMPARADO.
079200     COMPUTE WKS-J = WKS-I + 1.
079300     PERFORM 506-BARRE-COLUMNA THRU 506-BARRE-COLUMNA-E
079400         UNTIL WKS-J > WKS-CONTADOR-PARSEADO.
079500     ADD 1 TO WKS-I.
079600 505-BARRE-FILA-E.
079700     EXIT.

079800* COMPARA EL PAR (I, J) POR EL PREDICADO DE INTERVALO CERRADO
079900* (INICIO-I <= FIN-J Y INICIO-J <= FIN-I); SI SE CUMPLE, LOS
080000* EVENTOS SE TRASLAPAN (TOCARSE EN UN SOLO DIA YA CUENTA).
080100 506-BARRE-COLUMNA.
080200*    SE AVANZA A LA SIGUIENTE COLUMNA SIN IMPORTAR SI HUBO
080300*    O NO TRASLAPE EN EL PAR ACTUAL; NO HAY CORTE ANTICIPADO.
080400     IF EVT-DIA-INICIO (WKS-I) <= EVT-DIA-FIN (WKS-J)
080500         AND EVT-DIA-INICIO (WKS-J) <= EVT-DIA-FIN (WKS-I)
080600         PERFORM 510-ESCRIBE-TRASLAPE THRU 510-ESCRIBE-TRASLAPE-E
080700     END-IF.
080800     ADD 1 TO WKS-J.
080900 506-BARRE-COLUMNA-E.
081000     EXIT.

081100* ARMA Y GRABA EL RENGLON DEL TRASLAPE DETECTADO ENTRE EL
081200* EVENTO I Y EL EVENTO J.
081300 510-ESCRIBE-TRASLAPE.
081400*    PRIMERO SE LLENAN LOS CAMPOS NUMERICOS DEL RENGLON
081500*    (INDICES Y DIAS DE LOS DOS EVENTOS DEL PAR).
081600     MOVE WKS-I TO RTR-INDICE-I.
081700     MOVE EVT-DIA-INICIO (WKS-I) TO RTR-INICIO-I.
081800     MOVE EVT-DIA-FIN    (WKS-I) TO RTR-FIN-I.
081900     MOVE WKS-J TO RTR-INDICE-J.
082000     MOVE EVT-DIA-INICIO (WKS-J) TO RTR-INICIO-J.
082100     MOVE EVT-DIA-FIN    (WKS-J) TO RTR-FIN-J.
082200*    LUEGO SE ARMA EL TEXTO DEL MENSAJE EN DOS PASADAS DE
082300*    STRING, PORQUE RTR-TEXTO SE USA COMO RECEPTOR Y TAMBIEN
082400*    COMO FUENTE EN LA SEGUNDA PASADA (SE AGREGA EL RANGO
082500*    DEL EVENTO J A LO QUE YA SE ARMO PARA EL EVENTO I).
082600     MOVE WKS-I TO ED-VALOR-1.
082700     MOVE EVT-DIA-INICIO (WKS-I) TO ED-VALOR-2.
082800     MOVE EVT-DIA-FIN    (WKS-I) TO ED-VALOR-3.
082900     MOVE WKS-J TO ED-VALOR-4.
083000     MOVE SPACES TO RTR-TEXTO.
083100     STRING 'EVENTO ' ED-VALOR-1 DELIMITED BY SIZE ' (' ED-VALOR-2
083200         DELIMITED BY SIZE ', ' ED-VALOR-3 DELIMITED BY SIZE
083300         ') SE TRASLAPA CON EVENTO ' ED-VALOR-4 DELIMITED BY SIZE
083400         INTO RTR-TEXTO.
083500     MOVE RTR-INICIO-J TO ED-VALOR-1.
083600     MOVE RTR-FIN-J    TO ED-VALOR-2.
083700     STRING RTR-TEXTO DELIMITED BY SIZE ' (' ED-VALOR-1
083800         DELIMITED BY SIZE ', ' ED-VALOR-2 DELIMITED BY SIZE ')'
083900         DELIMITED BY SIZE INTO RTR-TEXTO.
084000*    SE GRABA EL RENGLON Y SE LLEVA EL CONTADOR DE TRASLAPES
084100*    DETECTADOS PARA EL RESUMEN DE CIERRE DE 900-CIERRA-
084200*    ARCHIVOS.
084300     WRITE REG-TRASLAPE.
084400     IF FS-TRASLAPE NOT = ZERO
084500         DISPLAY 'EVTRASLP - ERROR ESCRIBIENDO TRASLAPE, FS='
084600     FS-TRASLAPE
084700     END-IF.
084800     ADD 1 TO WKS-CONTADOR-TRASLAPES.
084900 510-ESCRIBE-TRASLAPE-E.
085000     EXIT.

085100* GRABA UN RENGLON DE SEVERIDAD ERROR EN EL ARCHIVO DIAGNOS.
085200* EL TEXTO YA FUE ARMADO POR EL PARRAFO QUE LO INVOCA.
085300 600-EMITE-ERROR.
085400*    LA SEVERIDAD Y EL NUMERO DE RENGLON SE TOMAN DE AQUI;
085500*    EL TEXTO YA VIENE ARMADO POR EL PARRAFO QUE INVOCA A
085600*    ESTE (WKS-MSJ-TEXTO).
085700     MOVE LIT-SEVERIDAD-ERROR TO RDG-SEVERIDAD.
085800     MOVE WKS-NUM-LINEA       TO RDG-NUM-LINEA.
085900     MOVE WKS-MSJ-TEXTO       TO RDG-TEXTO.
086000     WRITE REG-DIAGNOSTICO.
086100     IF FS-DIAGNOS NOT = ZERO
086200         DISPLAY 'EVTRASLP - ERROR ESCRIBIENDO DIAGNOS, FS='
086300     FS-DIAGNOS
086400     END-IF.
086500     ADD 1 TO WKS-CONTADOR-ERRORES.
086600 600-EMITE-ERROR-E.
086700     EXIT.

086800* GRABA UN RENGLON DE SEVERIDAD WARNING EN EL ARCHIVO DIAGNOS.
086900 610-EMITE-AVISO.
087000*    MISMO RENGLON DE SALIDA QUE 600-EMITE-ERROR; SOLO
087100*    CAMBIA LA SEVERIDAD Y EL CONTADOR QUE SE INCREMENTA
087200*    AL FINAL.
087300     MOVE LIT-SEVERIDAD-AVISO TO RDG-SEVERIDAD.
087400     MOVE WKS-NUM-LINEA       TO RDG-NUM-LINEA.
087500     MOVE WKS-MSJ-TEXTO       TO RDG-TEXTO.
087600     WRITE REG-DIAGNOSTICO.
087700     IF FS-DIAGNOS NOT = ZERO
087800         DISPLAY 'EVTRASLP - ERROR ESCRIBIENDO DIAGNOS, FS='
087900     FS-DIAGNOS
088000     END-IF.
088100     ADD 1 TO WKS-CONTADOR-AVISOS.
088200 610-EMITE-AVISO-E.
088300     EXIT.

088400* RUTINA COMPARTIDA: DETERMINA SI WKS-VN-CADENA ES UN ENTERO
088500* VALIDO (CON SIGNO OPCIONAL) SIN USAR FUNCIONES INTRINSECAS,
088600* USANDO LAS CLASES DIGITOS Y SIGNO-NUM DEL SPECIAL-NAMES.
088700 700-EVALUA-CADENA-NUMERICA.                                      EVT0144
088800     MOVE WKS-VN-CADENA TO WKS-VN-ORIGINAL.
088900     MOVE 0  TO WKS-VN-VALIDO.
089000     MOVE 10 TO WKS-VN-LONGITUD.
089100*    SE RECORTA LA CADENA DE TRABAJO POR LA DERECHA ANTES
089200*    DE ANALIZARLA; UNA CADENA TODA EN BLANCO QUEDA EN
089300*    LONGITUD CERO Y NUNCA SE CONSIDERA ENTERO VALIDO.
089400     PERFORM 705-RECORTA-CADENA THRU 705-RECORTA-CADENA-E
089500         UNTIL WKS-VN-LONGITUD = 0
089600         OR WKS-VN-CADENA (WKS-VN-LONGITUD:1) NOT = SPACE.
089700     IF WKS-VN-LONGITUD > 0
089800*        EL SIGNO ES OPCIONAL; SI NO VIENE, SE ASUME POSITIVO
089900*        Y TODA LA CADENA SON DIGITOS (TICKET EVT-0144,
090000*        ANTES SOLO SE ACEPTABAN DIAS SIN SIGNO).
090100         IF WKS-VN-CADENA (1:1) IS SIGNO-NUM
090200             MOVE WKS-VN-CADENA (1:1) TO WKS-VN-SIGNO
090300             COMPUTE WKS-VN-INICIO = 2
090400             COMPUTE WKS-VN-DIGLEN = WKS-VN-LONGITUD - 1
090500         ELSE
090600             MOVE '+' TO WKS-VN-SIGNO
090700             MOVE 1   TO WKS-VN-INICIO
090800             MOVE WKS-VN-LONGITUD TO WKS-VN-DIGLEN
090900         END-IF
091000*        MAS DE 6 DIGITOS NO CABE EN WKS-VN-VALOR (S9(06)
091100*        COMP) Y SE CONSIDERA NO VALIDO, NO UN DESBORDE
091200*        SILENCIOSO; CERO DIGITOS (SOLO SIGNO) TAMPOCO ES
091300*        ENTERO VALIDO.
091400         IF WKS-VN-DIGLEN > 0 AND WKS-VN-DIGLEN <= 6
091500             IF WKS-VN-CADENA (WKS-VN-INICIO:WKS-VN-DIGLEN) IS
091600     DIGITOS
091700                 MOVE WKS-VN-CADENA (WKS-VN-INICIO:WKS-VN-DIGLEN)
091800                     TO WKS-VN-DIGITOS-ED
091900                 IF WKS-VN-SIGNO = '-'
092000                     COMPUTE WKS-VN-VALOR = 0 - WKS-VN-DIGITOS-ED
092100                 ELSE
092200                     MOVE WKS-VN-DIGITOS-ED TO WKS-VN-VALOR
092300                 END-IF
092400                 MOVE 1 TO WKS-VN-VALIDO
092500             END-IF
092600         END-IF
092700     END-IF.
092800 700-EVALUA-CADENA-NUMERICA-E.
092900     EXIT.
093000*    UN PASO DEL RETROCESO QUE RECORTA WKS-VN-CADENA POR LA
093100*    DERECHA, LLAMADO DESDE 700-EVALUA-CADENA-NUMERICA.
093200 705-RECORTA-CADENA.
093300     SUBTRACT 1 FROM WKS-VN-LONGITUD.
093400 705-RECORTA-CADENA-E.
093500     EXIT.

093600* CIERRA LOS ARCHIVOS Y DEJA EN CONSOLA EL RESUMEN DEL LOTE
093700* (AGREGADO EN EL TICKET EVT-0103).
093800 900-CIERRA-ARCHIVOS.                                             EVT0103
093900     CLOSE EVENTOS.
094000     CLOSE DIAGNOS.
094100*    TRASLAPE SOLO SE CIERRA SI REALMENTE SE ABRIO (NO HUBO
094200*    ERRORES Y POR LO TANTO CORRIO 500-DETECTA-TRASLAPES).
094300     IF SI-TRASLAPE-ABIERTO
094400         CLOSE TRASLAPE
094500     END-IF.
094600*    RESUMEN AGREGADO EN EL TICKET EVT-0103; NINGUNO DE
094700*    ESTOS TOTALES SE ESCRIBE EN ARCHIVO, SOLO EN CONSOLA.
094800     DISPLAY 'EVTRASLP - RESUMEN DEL LOTE'.
094900     MOVE WKS-CONTADOR-LEIDAS    TO ED-VALOR-1.
095000     DISPLAY 'RENGLONES LEIDOS     : ' ED-VALOR-1.
095100     MOVE WKS-CONTADOR-PARSEADO  TO ED-VALOR-1.
095200     DISPLAY 'EVENTOS VALIDADOS    : ' ED-VALOR-1.
095300     MOVE WKS-CONTADOR-ERRORES   TO ED-VALOR-1.
095400     DISPLAY 'ERRORES REPORTADOS   : ' ED-VALOR-1.
095500     MOVE WKS-CONTADOR-AVISOS    TO ED-VALOR-1.
095600     DISPLAY 'AVISOS REPORTADOS    : ' ED-VALOR-1.
095700     MOVE WKS-CONTADOR-TRASLAPES TO ED-VALOR-1.
095800     DISPLAY 'TRASLAPES DETECTADOS : ' ED-VALOR-1.
095900 900-CIERRA-ARCHIVOS-E.
096000     EXIT.
