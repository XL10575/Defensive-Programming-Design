000100******************************************************************
000200*    COPY      : EVMTAB                                         *
000300*    APLICACION: PROGRAMACION DE EVENTOS                        *
000400*    PROGRAMA  : EVTRASLP                                       *
000500*    DESCRIPCION: TABLA MAESTRA DE EVENTOS VALIDADOS EN MEMORIA *
000600*                 CONTADORES Y AREA DE VALIDACION DE CADENAS    *
000700*                 NUMERICAS. VER BANNER DE EVTRASLP PARA EL     *
000800*                 HISTORIAL DE CAMBIOS.                        *
000900*    LARGO POR ENTRADA DE TABLA: 10 BYTES                       *
001000******************************************************************
001100*
001200*----------------------------------------------------------------
001300*    FECHA DE PROCESO DEL LOTE (TOMADA DEL SISTEMA AL INICIO)
001400*----------------------------------------------------------------
001500 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE ZEROES.
001600*    LA REDEFINICION SOLO SE USA SI ALGUN DIA SE AGREGA UN
001700*    ENCABEZADO DE REPORTE CON FECHA DESGLOSADA; POR AHORA
001800*    QUEDA DISPONIBLE SIN CONSUMIDOR ACTIVO.
001900 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
002000     03  WKS-FP-ANIO                PIC 9(04).
002100     03  WKS-FP-MES                 PIC 9(02).
002200     03  WKS-FP-DIA                 PIC 9(02).
002300*
002400*----------------------------------------------------------------
002500*    SWITCHES DE CONTROL DE LOTE  (88 SI-XXXXX VALUE 1)
002600*----------------------------------------------------------------
002700 01  WKS-SWITCHES.
002800*    PRENDIDO POR 305-LEE-RENGLON AL LLEGAR AL FINAL DEL
002900*    ARCHIVO DE ENTRADA.
003000     03  WKS-FIN-ENTRADA             PIC 9(01) COMP VALUE 0.
003100         88  SI-FIN-ENTRADA                     VALUE 1.
003200*    PRENDIDO CUANDO EL RENGLON 1 NO PUDO PARSEARSE COMO
003300*    ENTERO; DETIENE LA LECTURA DE RENGLONES DE EVENTO.
003400     03  WKS-CONTADOR-NO-NUMERICO    PIC 9(01) COMP VALUE 0.
003500         88  SI-CONTADOR-NO-NUMERICO            VALUE 1.
003600*    PRENDIDO SI EL ARCHIVO TRAJO AL MENOS UN RENGLON (EL DEL
003700*    CONTADOR); SIN ESTO, 380-CONCILIA-CONTEO NO TIENE NADA
003800*    QUE COMPARAR.
003900     03  WKS-HUBO-PRIMERA-LINEA      PIC 9(01) COMP VALUE 0.
004000         88  SI-HUBO-PRIMERA-LINEA              VALUE 1.
004100*    PRENDIDO EN 500-DETECTA-TRASLAPES; LE DICE A 900-CIERRA-
004200*    ARCHIVOS SI HAY QUE CERRAR TAMBIEN EL ARCHIVO TRASLAPE.
004300     03  WKS-TRASLAPE-ABIERTO        PIC 9(01) COMP VALUE 0.
004400         88  SI-TRASLAPE-ABIERTO                VALUE 1.
004500*    PRENDIDOS POR 350-VALIDA-DIAS-CRUDOS CUANDO EL TOKEN
004600*    CORRESPONDIENTE NO RESULTA UN ENTERO VALIDO.
004700     03  WKS-DIA-INICIO-MALO         PIC 9(01) COMP VALUE 0.
004800         88  DIA-INICIO-MALO                     VALUE 1.
004900     03  WKS-DIA-FIN-MALO            PIC 9(01) COMP VALUE 0.
005000         88  DIA-FIN-MALO                         VALUE 1.
005100*    PRENDIDO POR 360-VALIDA-RANGO-DIAS SI HUBO QUE RECORTAR
005200*    ALGUN DIA FUERA DEL RANGO DE CALENDARIO 1-366.
005300     03  WKS-NECESITA-AJUSTE         PIC 9(01) COMP VALUE 0.
005400         88  SE-NECESITA-AJUSTE                  VALUE 1.
005500     03  FILLER                  PIC X(01).
005600*
005700*----------------------------------------------------------------
005800*    ESTADISTICAS DEL LOTE  (TODO CONTADOR VA EN COMP, POR
005900*    NORMA DEL DEPARTAMENTO PARA CAMPOS DE CONTROL)
006000*----------------------------------------------------------------
006100 01  WKS-ESTADISTICAS.
006200*    NUMERO DE RENGLON ACTUAL DEL ARCHIVO EVENTOS, CITADO EN
006300*    CADA RENGLON DE DIAGNOS (RDG-NUM-LINEA).
006400     03  WKS-NUM-LINEA               PIC 9(04) COMP VALUE 0.
006500*    CONTADOR DECLARADO EN EL RENGLON 1; S9 PORQUE PUEDE
006600*    LLEGAR NEGATIVO (ESO ES ERROR, NO FORMATO INVALIDO).
006700     03  WKS-CONTADOR-DECLARADO      PIC S9(06) COMP VALUE 0.
006800*    CUANTOS EVENTOS SE VALIDARON Y QUEDARON EN LA TABLA.
006900     03  WKS-CONTADOR-PARSEADO       PIC 9(04) COMP VALUE 0.
007000*    ERRORES/AVISOS/TRASLAPES/RENGLONES LEIDOS, TODOS PARA
007100*    EL RESUMEN DE CIERRE DE 900-CIERRA-ARCHIVOS.
007200     03  WKS-CONTADOR-ERRORES        PIC 9(04) COMP VALUE 0.
007300     03  WKS-CONTADOR-AVISOS         PIC 9(04) COMP VALUE 0.
007400     03  WKS-CONTADOR-TRASLAPES      PIC 9(04) COMP VALUE 0.
007500     03  WKS-CONTADOR-LEIDAS         PIC 9(04) COMP VALUE 0.
007600     03  FILLER                  PIC X(02).
007700*
007800*----------------------------------------------------------------
007900*    TABLA MAESTRA DE EVENTOS VALIDADOS  (RENGLON EVENT DEL
008000*    REQUERIMIENTO).  UN EVENTO NO DISTINGUIDO OCUPA COMO MAXIMO
008100*    366 POSICIONES DE CALENDARIO, POR LO QUE LA TABLA NO
008200*    NECESITA MAS DE 366 OCURRENCIAS.  SE DEJA LA VISTA
008300*    COMBINADA EVT-COMBINADO (INICIO Y FIN EN UN SOLO CAMPO DE
008400*    6 POSICIONES) PARA COMPARACIONES RAPIDAS, AL ESTILO DE LA
008500*    TABLA DE DIAS DE MORAS1.
008600*----------------------------------------------------------------
008700 01  WKS-TABLA-EVENTOS.
008800*    UNA OCURRENCIA POR EVENTO VALIDADO, EN EL ORDEN EN QUE
008900*    LLEGARON (NO SE REORDENA LA TABLA; 500-DETECTA-TRASLAPES
009000*    LA BARRE COMPLETA PARA CADA PAR I,J).
009100     03  WKS-EVENTO OCCURS 366 TIMES.
009200         05  EVT-DIA-INICIO          PIC 9(03).
009300         05  EVT-DIA-FIN             PIC 9(03).
009400         05  FILLER                  PIC X(04).
009500*    VISTA COMBINADA: EVT-COMBINADO = EVT-DIA-INICIO CONCATENADO
009600*    CON EVT-DIA-FIN, PARA COMPARAR UN EVENTO COMPLETO DE UN
009700*    SOLO MOVE EN VEZ DE DOS COMPARACIONES POR CAMPO.
009800 01  WKS-TABLA-EVENTOS-R REDEFINES WKS-TABLA-EVENTOS.
009900     03  WKS-EVENTO-R OCCURS 366 TIMES.
010000         05  EVT-COMBINADO           PIC 9(06).
010100         05  FILLER                  PIC X(04).
010200*
010300*----------------------------------------------------------------
010400*    SUBINDICES DEL BARRIDO DE TRASLAPES (I < J).  VAN SUELTOS
010500*    A NIVEL 77, NO EN GRUPO, AL ESTILO DE LOS CONTADORES DE
010600*    TRABAJO DE JM47ADM (FECHA/HORA/TIEMPO A NIVEL 77).
010700*----------------------------------------------------------------
010800 77  WKS-I                           PIC 9(04) COMP VALUE 0.
010900 77  WKS-J                           PIC 9(04) COMP VALUE 0.
011000*
011100*----------------------------------------------------------------
011200*    DIAS CRUDOS DEL RENGLON DE EVENTO EN PROCESO, ANTES Y
011300*    DESPUES DEL RECORTE DE RANGO (1-366) Y DEL INTERCAMBIO
011400*    POR ORDEN INVERTIDO.  VAN EN S9(06) PORQUE EL DATO LEIDO
011500*    PUEDE VENIR MUY FUERA DE RANGO O NEGATIVO.
011600*----------------------------------------------------------------
011700 01  WKS-DIAS-CRUDOS.
011800*    DIA DE INICIO/FIN DEL RENGLON EN PROCESO; SE VAN
011900*    RECORTANDO Y, DE SER NECESARIO, INTERCAMBIANDO.
012000     03  WKS-RAW-INICIO              PIC S9(06) COMP VALUE 0.
012100     03  WKS-RAW-FIN                 PIC S9(06) COMP VALUE 0.
012200*    COPIA DEL VALOR ANTES DEL RECORTE, SOLO PARA CITARLA EN
012300*    EL AVISO DE 360-VALIDA-RANGO-DIAS SI HUBO AJUSTE.
012400     03  WKS-ORIG-INICIO             PIC S9(06) COMP VALUE 0.
012500     03  WKS-ORIG-FIN                PIC S9(06) COMP VALUE 0.
012600*    TEMPORAL DEL INTERCAMBIO DE 370-VALIDA-ORDEN-DIAS.
012700     03  WKS-TEMP-DIA                PIC S9(06) COMP VALUE 0.
012800     03  FILLER                  PIC X(02).
012900*
013000*----------------------------------------------------------------
013100*    PAR DE DIAS YA VALIDADO, LISTO PARA GRABAR EN LA TABLA
013200*    (VISTA COMBINADA PARA LA TRAZA DE CONTROL)
013300*----------------------------------------------------------------
013400 01  WKS-PAR-DIAS.
013500*    LLENADO POR 390-AGREGA-EVENTO JUSTO ANTES DE MOVER A LA
013600*    OCURRENCIA DE WKS-EVENTO; YA TRAE EL DIA DE INICIO <= FIN.
013700     03  WKS-PD-INICIO               PIC 9(03) VALUE ZEROES.
013800     03  WKS-PD-FIN                  PIC 9(03) VALUE ZEROES.
013900 01  WKS-PAR-DIAS-R REDEFINES WKS-PAR-DIAS.
014000     03  WKS-PD-COMBINADO            PIC 9(06).
014100*
014200*----------------------------------------------------------------
014300*    LINEA DE ENTRADA PARTIDA EN TOKENS  (UNSTRING)
014400*----------------------------------------------------------------
014500 01  WKS-TOKENS.
014600*    WKS-TOK-1/2 SON EL DIA DE INICIO Y EL DIA DE FIN; WKS-
014700*    TOK-3 SOLO EXISTE PARA DETECTAR UN TERCER TOKEN DE MAS.
014800     03  WKS-TOK-1                   PIC X(10) VALUE SPACES.
014900     03  WKS-TOK-2                   PIC X(10) VALUE SPACES.
015000     03  WKS-TOK-3                   PIC X(10) VALUE SPACES.
015100*    CUANTOS TOKENS REALMENTE ENCONTRO EL UNSTRING.
015200     03  WKS-NUM-TOKENS              PIC 9(02) COMP VALUE 0.
015300     03  FILLER                  PIC X(02).
015400*
015500*----------------------------------------------------------------
015600*    AREA DE TRABAJO PARA VALIDAR SI UNA CADENA ES ENTERA.
015700*    RUTINA COMPARTIDA 700-EVALUA-CADENA-NUMERICA.  EL ORIGEN
015800*    SE RESPALDA EN WKS-VN-ORIGINAL PARA CITARLO EN LOS
015900*    MENSAJES DE ERROR SIN TOCAR LA CADENA DE TRABAJO.
016000*----------------------------------------------------------------
016100 01  WKS-VALIDA-NUM.
016200*    CADENA DE TRABAJO QUE 700-EVALUA-CADENA-NUMERICA VA
016300*    RECORTANDO; SE MODIFICA, AL CONTRARIO DE WKS-VN-ORIGINAL.
016400     03  WKS-VN-CADENA               PIC X(10) VALUE SPACES.
016500     03  WKS-VN-ORIGINAL             PIC X(10) VALUE SPACES.
016600*    LONGITUD SIGNIFICATIVA DESPUES DEL RECORTE A LA DERECHA.
016700     03  WKS-VN-LONGITUD             PIC 9(02) COMP VALUE 0.
016800*    POSICION DONDE EMPIEZAN LOS DIGITOS (1 O 2, SEGUN HAYA
016900*    SIGNO EXPLICITO) Y CUANTOS DIGITOS HAY A PARTIR DE AHI.
017000     03  WKS-VN-INICIO               PIC 9(02) COMP VALUE 0.
017100     03  WKS-VN-DIGLEN               PIC 9(02) COMP VALUE 0.
017200*    SIGNO DETECTADO ('+' POR DEFECTO SI NO VIENE EXPLICITO).
017300     03  WKS-VN-SIGNO                PIC X(01) VALUE SPACE.
017400*    DIGITOS YA EXTRAIDOS, EN FORMATO NUMERICO EDITABLE.
017500     03  WKS-VN-DIGITOS-ED           PIC 9(06) VALUE ZEROES.
017600*    VALOR FINAL, YA CON EL SIGNO APLICADO.
017700     03  WKS-VN-VALOR                PIC S9(06) COMP VALUE 0.
017800     03  WKS-VN-VALIDO               PIC 9(01) COMP VALUE 0.
017900         88  VN-ES-VALIDO                       VALUE 1.
018000     03  FILLER                  PIC X(02).

