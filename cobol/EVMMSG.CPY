000100******************************************************************
000200*    COPY      : EVMMSG                                         *
000300*    APLICACION: PROGRAMACION DE EVENTOS                        *
000400*    PROGRAMA  : EVTRASLP                                       *
000500*    DESCRIPCION: RENGLON DE SALIDA PARA LA BITACORA DE         *
000600*                 DIAGNOSTICO (ERRORES/AVISOS).  COPIADO DENTRO *
000700*                 DE LA FILE SECTION DEL ARCHIVO DIAGNOS.  EL   *
000800*                 RENGLON DE TRASLAPES VA DIRECTO EN LA FD      *
000900*                 TRASLAPE DE EVTRASLP, NO EN ESTE COPY.        *
001000******************************************************************
001100*
001200*----------------------------------------------------------------
001300*    RENGLON DEL ARCHIVO DE DIAGNOSTICO (DIAGNOSTIC-RECORD)
001400*----------------------------------------------------------------
001500 01  REG-DIAGNOSTICO.
001600     03  RDG-SEVERIDAD               PIC X(07).
001700     03  FILLER                      PIC X(01) VALUE SPACE.
001800     03  RDG-NUM-LINEA                PIC 9(04).
001900     03  FILLER                      PIC X(01) VALUE SPACE.
002000     03  RDG-TEXTO                   PIC X(120).
002100     03  FILLER                      PIC X(07) VALUE SPACES.
